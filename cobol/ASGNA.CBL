000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ASGNA.
000300 AUTHOR.      T MERZIDIS.
000400 INSTALLATION. BULL HELLAS - APPLICATIONS GROUP - PATRA OFFICE.
000500 DATE-WRITTEN. 03/11/89.
000600 DATE-COMPILED.
000700 SECURITY.    DISPATCH OFFICE USE ONLY - NOT FOR RESALE.
000800*
000900****************************************************************
001000*                                                              *
001100*    ASGNA  -  FIRE DEPT. UNIT ASSIGNMENT, FULL ENGINE         *
001200*                                                              *
001300*    READS THE RESPONSE TEAM FILE AND THE OPEN INCIDENT FILE,  *
001400*    RUNS A MULTI-START RANDOM ASSIGNMENT HEURISTIC, AND       *
001500*    WRITES THE BEST ASSIGNMENT FOUND TO THE OUTPUT FILE.      *
001600*    THIS IS THE PRIMARY NIGHTLY BATCH.  SEE ASGNB FOR THE     *
001700*    CUT-DOWN ENGINE USED WHEN THE NIGHT OPERATOR NEEDS A      *
001800*    QUICK-AND-DIRTY RE-RUN.                                   *
001900*                                                              *
002000*    MAY BE RUN AS A BATCH STEP ON ITS OWN OR CALLED FROM       *
002100*    THE DISPATCHER DRIVER, ASGNDRV.                            *
002200*                                                              *
002300*    --------------------- CHANGE LOG --------------------     *
002305*    03/11/89  TMZ  ORIGINAL, SUPPLIER INDEX MAINTENANCE FOR   *
002310*                   THE PATRA OFFICE (PELAG).                 *
002400*    02/09/98  TMZ  REWRITTEN AS THE FIRE DEPT ASSIGNMENT      *
002410*                   ENGINE, REQ 96-0114.  BUILT OUT OF THE     *
002500*                   OLD SUPPLIER FILE PROGRAM - KEPT THE       *
002600*                   RECORD GROUPING AND WORKING STORAGE        *
002700*                   HABITS, REPLACED THE SCREEN LOGIC WITH     *
002800*                   THE ASSIGNMENT HEURISTIC.                  *
002900*    03/11/98  TMZ  ADDED THE HIGH-POWER-LOW-SEVERITY RULE     *
003000*                   THAT THE DISPATCH OFFICE ASKED FOR AFTER   *
003100*                   THE FEBRUARY REVIEW MEETING.  REQ 96-0188. *
003200*    07/22/98  GPL  FIXED LEFTOVER-UNITS PENALTY - WAS ADDING  *
003300*                   THE WHOLE TOTAL-UNITS INSTEAD OF THE       *
003400*                   LEFTOVER WHEN A TEAM WAS NEVER USED.       *
003500*                   REQ 96-0203.                               *
003600*    11/04/98  TMZ  REPLACED THE CALL TO THE RUNTIME RANDOM    *
003700*                   VERB WITH A HAND-ROLLED GENERATOR SO THE   *
003800*                   SAME SEED ALWAYS GIVES THE SAME RUN - THE  *
003900*                   OLD RUNTIME CALL COULD NOT BE REPRODUCED   *
004000*                   FOR THE AUDIT TRAIL.  REQ 96-0114.         *
004100*    01/14/99  GPL  Y2K - WS-RUN-DATE NOW CARRIES A FOUR DIGIT  *
004200*                   YEAR.  NO STORED DATA USES A TWO DIGIT     *
004300*                   YEAR, SO THIS WAS DISPLAY-ONLY.  REQ 99-004*
004400*    06/02/99  TMZ  RAISED NUM-RUNS-UNIT-A FROM 10 TO 20 AFTER *
004500*                   THE PILOT SHIFT SHOWED TOO MUCH RUN-TO-RUN *
004600*                   VARIANCE ON THE NIGHT SHIFT LOAD.          *
004700*                   REQ 96-0240.                                *
004800*    09/30/99  PVS  CODE REVIEW - NO CHANGES, SIGNED OFF FOR   *
004900*                   THE YEAR-END FREEZE.                       *
005000*    04/18/00  TMZ  CORRECTED THE UNKNOWN-TEAM CHECK, WHICH     *
005100*                   HAD BEEN SCORING A LOOKUP MISS THE SAME AS *
005200*                   AN UNASSIGNED INCIDENT BUT FORGOT TO SKIP  *
005300*                   THE REMAINING RULES FOR THAT RECORD.       *
005400*                   REQ 00-0031.                               *
005500****************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.  PENTIUM-100.
006000 OBJECT-COMPUTER.  PENTIUM-100.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS DIGIT-CLASS IS "0" THRU "9"
006400     UPSI-0 ON  STATUS IS WS-RERUN-SWITCH-ON
006500     UPSI-0 OFF STATUS IS WS-RERUN-SWITCH-OFF.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT OPTIONAL TEAMS-FILE ASSIGN TO TEAMDD
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS  IS WS-TEAMS-STATUS.
007200
007300     SELECT OPTIONAL INCIDENTS-FILE ASSIGN TO INCDDD
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS  IS WS-INCIDENTS-STATUS.
007600
007700     SELECT ASSIGNMENT-FILE ASSIGN TO ASGNDD
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS  IS WS-ASSIGNMENT-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  TEAMS-FILE.
008400 01  TEAMS-FILE-REC.
008500     COPY TEAMREC REPLACING LEADING ==TM-== BY ==TF-==.
008600
008700 FD  INCIDENTS-FILE.
008800 01  INCIDENTS-FILE-REC.
008900     COPY INCDREC REPLACING LEADING ==IN-== BY ==IF-==.
009000
009100 FD  ASSIGNMENT-FILE.
009200 01  ASSIGNMENT-FILE-REC.
009300     COPY ASGNREC REPLACING LEADING ==AS-== BY ==AF-==.
009400
009500 WORKING-STORAGE SECTION.
009600     COPY ASGNCST.
009700
009800 77  WS-TEAMS-STATUS          PIC X(02) VALUE "00".
009900 77  WS-INCIDENTS-STATUS      PIC X(02) VALUE "00".
010000 77  WS-ASSIGNMENT-STATUS     PIC X(02) VALUE "00".
010100
010200 77  WS-EOF-SWITCH            PIC X(01) VALUE "N".
010300     88  WS-EOF-YES                     VALUE "Y".
010400
010500 77  WS-TEAM-COUNT            PIC S9(05) COMP VALUE ZERO.
010600 77  WS-INCIDENT-COUNT        PIC S9(05) COMP VALUE ZERO.
010700 77  WS-TEAM-IDX              PIC S9(05) COMP VALUE ZERO.
010800 77  WS-INCIDENT-IDX          PIC S9(05) COMP VALUE ZERO.
010900 77  WS-SCAN-IDX              PIC S9(05) COMP VALUE ZERO.
011000 77  WS-RUN-NUMBER            PIC S9(05) COMP VALUE ZERO.
011100 77  WS-ITER-IDX              PIC S9(05) COMP VALUE ZERO.
011200 77  WS-OFFSET-IDX            PIC S9(05) COMP VALUE ZERO.
011300 77  WS-FEASIBLE-COUNT        PIC S9(05) COMP VALUE ZERO.
011400 77  WS-FEASIBLE-IDX          PIC S9(05) COMP VALUE ZERO.
011500 77  WS-PICK-IDX              PIC S9(05) COMP VALUE ZERO.
011600 77  WS-FOUND-TEAM-IDX        PIC S9(05) COMP VALUE ZERO.
011700 77  WS-TYPE-IDX              PIC S9(05) COMP VALUE ZERO.
011800 77  WS-CHECK-TEAM-IDX        PIC S9(05) COMP VALUE ZERO.
011900 77  WS-CHECK-CRIME-TYPE      PIC X(10) VALUE SPACES.
012000 77  WS-CHECK-TEAM-NAME       PIC X(20) VALUE SPACES.
012100 77  WS-OLD-TEAM-NAME         PIC X(20) VALUE SPACES.
012200 77  WS-SAMPLE-COUNT          PIC S9(05) COMP VALUE ZERO.
012300
012400* ------ RUN DATE, KEPT FOR THE BATCH LOG BANNER ONLY -------
012500 01  WS-RUN-DATE.
012600     05  WS-RUN-DATE-CCYYMMDD  PIC 9(08) VALUE ZERO.
012700     05  FILLER                PIC X(04) VALUE SPACES.
012800
012900 01  WS-RUN-DATE-GROUPS REDEFINES WS-RUN-DATE.
013000     05  WS-RUN-DATE-CC        PIC 9(02).
013100     05  WS-RUN-DATE-YY        PIC 9(02).
013200     05  WS-RUN-DATE-MM        PIC 9(02).
013300     05  WS-RUN-DATE-DD        PIC 9(02).
013400     05  FILLER                PIC X(04).
013500
013600* ------ PER-RUN SEED PERTURBATION, ONE OF TEN OFFSETS -------
013700* ------ LAID OUT THE OLD WAY - A PACKED DIGIT STRING        *
013800* ------ REDEFINED AS AN OCCURS TABLE, SAME AS THE DIM        *
013900* ------ TABLE IN THE OLD MENU PROGRAMS.                     *
014000 01  WS-SEED-OFFSET-DIGITS.
014100     05  FILLER PIC X(20) VALUE "07111317192329313741".
014200
014300 01  WS-SEED-OFFSET-TABLE REDEFINES WS-SEED-OFFSET-DIGITS.
014400     05  WS-SEED-OFFSET        PIC 9(02) OCCURS 10 TIMES.
014500
014600* ------ SCRATCH AREA USED TO RE-FLATTEN A PARSED CRIME-TYPE -
014700* ------ LIST BACK TO ITS RAW 60-CHARACTER FORM FOR TRACE    -
014800* ------ DISPLAYS DURING TESTING.                            -
014900 01  WS-CRIME-TYPES-FLAT-AREA.
015000     05  WS-CRIME-TYPES-FLAT   PIC X(60) VALUE SPACES.
015010     05  FILLER                PIC X(01).
015100
015200 01  WS-CRIME-TYPES-SLOTS REDEFINES WS-CRIME-TYPES-FLAT-AREA.
015300     05  WS-CRIME-TYPES-SLOT   PIC X(10) OCCURS 6 TIMES.
015400
015500* ------ RESPONSE TEAM TABLE, ORDER OF THE INPUT FILE --------
015600 01  WS-TEAM-TABLE.
015700     05  WS-TEAM-ENTRY OCCURS MAX-TEAMS TIMES INDEXED BY TM-IDX.
015800         COPY TEAMREC.
015900         07  TM-CRIME-TYPE-LIST  PIC X(10) OCCURS 6 TIMES.
016000         07  TM-TYPE-COUNT       PIC S9(03) COMP VALUE ZERO.
016100         07  TM-REMAINING-UNITS  PIC S9(05) COMP VALUE ZERO.
016200         07  TM-USAGE-COUNT      PIC S9(05) COMP VALUE ZERO.
016300
016400* ------ OPEN/IN-PROGRESS INCIDENT TABLE, INPUT FILE ORDER ---
016500 01  WS-INCIDENT-TABLE.
016600     05  WS-INCIDENT-ENTRY OCCURS MAX-INCIDENTS TIMES INDEXED BY IN-IDX.
016700         COPY INCDREC.
016800         07  IN-ASSIGNED-TEAM    PIC X(20) VALUE SPACES.
016900         07  IN-BEST-TEAM        PIC X(20) VALUE SPACES.
017000
017100 01  WS-FEASIBLE-TABLE.
017200     05  WS-FEASIBLE-TEAM-IDX  PIC S9(05) COMP OCCURS MAX-TEAMS TIMES.
017210     05  FILLER                PIC X(01).
017300
017400 01  WS-OUTPUT-REC.
017500     COPY ASGNREC.
017600
017700 01  WS-COST-AREA.
017800     05  WS-TRIAL-COST          PIC S9(09)V99 VALUE ZERO.
017900     05  WS-RUN-BEST-COST       PIC S9(09)V99 VALUE ZERO.
018000     05  WS-OVERALL-BEST-COST   PIC S9(09)V99 VALUE ZERO.
018100     05  WS-LEFTOVER-FRACTION   PIC S9(07)V99 VALUE ZERO.
018200     05  WS-LEFTOVER-UNITS      PIC S9(05)    VALUE ZERO.
018300     05  FILLER                 PIC X(04).
018400
018500 01  WS-RANDOM-AREA.
018600     05  WS-RND-SEED            PIC S9(10) COMP VALUE ZERO.
018700     05  WS-RND-PRODUCT         PIC S9(18) COMP VALUE ZERO.
018800     05  WS-RND-QUOTIENT        PIC S9(10) COMP VALUE ZERO.
018900     05  WS-RND-RESULT          PIC S9(05) COMP VALUE ZERO.
019000     05  WS-RND-RANGE-N         PIC S9(05) COMP VALUE ZERO.
019010     05  FILLER                 PIC X(01).
019100
019200 01  WS-MISC-FLAGS.
019300     05  WS-HANDLES-FLAG        PIC X(01) VALUE "N".
019400         88  WS-HANDLES-YES               VALUE "Y".
019500     05  WS-FIRST-RUN-FLAG      PIC X(01) VALUE "Y".
019600         88  WS-FIRST-RUN                 VALUE "Y".
019700     05  FILLER                 PIC X(02).
019800
019900 PROCEDURE DIVISION.
020000 0000-MAIN-PROCESS.
020100     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD
020200     DISPLAY "ASGNA START - RUN DATE " WS-RUN-DATE-CCYYMMDD
020300
020400     PERFORM 1000-LOAD-TEAMS THRU 1000-EXIT
020500
020600     PERFORM 2000-LOAD-AND-FILTER-INCIDENTS THRU 2000-EXIT
020700
020800     PERFORM 3000-MULTI-RUN-DRIVER THRU 3000-EXIT
020900         VARYING WS-RUN-NUMBER FROM 1 BY 1
021000             UNTIL WS-RUN-NUMBER > NUM-RUNS-UNIT-A
021100
021200     PERFORM 5000-WRITE-OUTPUT THRU 5000-EXIT
021300
021400     PERFORM 6000-DISPLAY-SUMMARY THRU 6000-EXIT
021500
021600     GOBACK.
021700
021800***  STEP 1 - LOAD THE RESPONSE TEAM FILE  ********************
021900 1000-LOAD-TEAMS.
022000     MOVE "N" TO WS-EOF-SWITCH
022100     MOVE ZERO TO WS-TEAM-COUNT
022200     OPEN INPUT TEAMS-FILE
022300     PERFORM 1010-READ-ONE-TEAM THRU 1010-EXIT
022400         UNTIL WS-EOF-YES
022500     CLOSE TEAMS-FILE.
022600 1000-EXIT.
022700     EXIT.
022800
022900 1010-READ-ONE-TEAM.
023000     READ TEAMS-FILE
023100         AT END
023200             SET WS-EOF-YES TO TRUE
023300         NOT AT END
023400             ADD 1 TO WS-TEAM-COUNT
023500             MOVE TEAMS-FILE-REC TO WS-TEAM-ENTRY (WS-TEAM-COUNT)
023600             MOVE TF-UNITS-AVAILABLE TO
023700                 TM-REMAINING-UNITS (WS-TEAM-COUNT)
023800             PERFORM 1100-PARSE-CRIME-TYPES THRU 1100-EXIT
023900     END-READ.
024000 1010-EXIT.
024100     EXIT.
024200
024300 1100-PARSE-CRIME-TYPES.
024400     MOVE TM-CRIME-TYPES (WS-TEAM-COUNT) TO WS-CRIME-TYPES-FLAT
024500     PERFORM 1105-CLEAR-ONE-TYPE-SLOT THRU 1105-EXIT
024600         VARYING WS-TYPE-IDX FROM 1 BY 1 UNTIL WS-TYPE-IDX > 6
024700     MOVE ZERO TO WS-TYPE-IDX
024800     UNSTRING WS-CRIME-TYPES-FLAT DELIMITED BY ";"
024900         INTO TM-CRIME-TYPE-LIST (WS-TEAM-COUNT, 1)
025000              TM-CRIME-TYPE-LIST (WS-TEAM-COUNT, 2)
025100              TM-CRIME-TYPE-LIST (WS-TEAM-COUNT, 3)
025200              TM-CRIME-TYPE-LIST (WS-TEAM-COUNT, 4)
025300              TM-CRIME-TYPE-LIST (WS-TEAM-COUNT, 5)
025400              TM-CRIME-TYPE-LIST (WS-TEAM-COUNT, 6)
025500         TALLYING WS-TYPE-IDX
025600     END-UNSTRING
025700     MOVE WS-TYPE-IDX TO TM-TYPE-COUNT (WS-TEAM-COUNT).
025800 1100-EXIT.
025900     EXIT.
026000
026100 1105-CLEAR-ONE-TYPE-SLOT.
026200     MOVE SPACES TO TM-CRIME-TYPE-LIST (WS-TEAM-COUNT, WS-TYPE-IDX).
026300 1105-EXIT.
026400     EXIT.
026500
026600***  STEP 2 - LOAD AND FILTER THE INCIDENT FILE  **************
026700 2000-LOAD-AND-FILTER-INCIDENTS.
026800     MOVE "N" TO WS-EOF-SWITCH
026900     MOVE ZERO TO WS-INCIDENT-COUNT
027000     OPEN INPUT INCIDENTS-FILE
027100     PERFORM 2010-READ-ONE-INCIDENT THRU 2010-EXIT
027200         UNTIL WS-EOF-YES
027300     CLOSE INCIDENTS-FILE.
027400 2000-EXIT.
027500     EXIT.
027600
027700 2010-READ-ONE-INCIDENT.
027800     READ INCIDENTS-FILE
027900         AT END
028000             SET WS-EOF-YES TO TRUE
028100         NOT AT END
028200             IF IF-STATUS = "open" OR IF-STATUS = "in_progress"
028300                 ADD 1 TO WS-INCIDENT-COUNT
028400                 MOVE INCIDENTS-FILE-REC TO
028500                     WS-INCIDENT-ENTRY (WS-INCIDENT-COUNT)
028600                 MOVE SPACES TO
028700                     IN-ASSIGNED-TEAM (WS-INCIDENT-COUNT)
028800                 MOVE SPACES TO
028900                     IN-BEST-TEAM (WS-INCIDENT-COUNT)
029000             END-IF
029100     END-READ.
029200 2010-EXIT.
029300     EXIT.
029400
029500***  STEP 3 - MULTI-RUN DRIVER, ONE PASS PER RANDOM SEED  *****
029600 3000-MULTI-RUN-DRIVER.
029700     PERFORM 3010-SEED-THIS-RUN THRU 3010-EXIT
029800
029900     PERFORM 3020-RESET-ONE-TEAM THRU 3020-EXIT
030000         VARYING WS-TEAM-IDX FROM 1 BY 1
030100             UNTIL WS-TEAM-IDX > WS-TEAM-COUNT
030200
030300     PERFORM 3030-CLEAR-ONE-ASSIGNMENT THRU 3030-EXIT
030400         VARYING WS-INCIDENT-IDX FROM 1 BY 1
030500             UNTIL WS-INCIDENT-IDX > WS-INCIDENT-COUNT
030600
030700     PERFORM 3100-BUILD-INITIAL-SOLUTION THRU 3100-EXIT
030800         VARYING WS-INCIDENT-IDX FROM 1 BY 1
030900             UNTIL WS-INCIDENT-IDX > WS-INCIDENT-COUNT
031000
031100     PERFORM 3300-SCORE-SOLUTION THRU 3300-EXIT
031200     MOVE WS-TRIAL-COST TO WS-RUN-BEST-COST
031300
031400     PERFORM 3200-REFINEMENT-ITERATION THRU 3200-EXIT
031500         VARYING WS-ITER-IDX FROM 1 BY 1
031600             UNTIL WS-ITER-IDX > REFINE-ITERS-UNIT-A
031700
031800     PERFORM 3400-CAPTURE-BEST-SOLUTION THRU 3400-EXIT.
031900 3000-EXIT.
032000     EXIT.
032100
032200 3010-SEED-THIS-RUN.
032300     DIVIDE WS-RUN-NUMBER BY 10
032400         GIVING WS-RND-QUOTIENT REMAINDER WS-OFFSET-IDX
032500     ADD 1 TO WS-OFFSET-IDX
032600     COMPUTE WS-RND-SEED =
032700         (WS-RUN-NUMBER * 104729) + WS-SEED-OFFSET (WS-OFFSET-IDX)
032800     IF WS-RND-SEED = ZERO
032900         MOVE 1 TO WS-RND-SEED
033000     END-IF.
033100 3010-EXIT.
033200     EXIT.
033300
033400 3020-RESET-ONE-TEAM.
033500     MOVE TM-UNITS-AVAILABLE (WS-TEAM-IDX) TO
033600         TM-REMAINING-UNITS (WS-TEAM-IDX)
033700     MOVE ZERO TO TM-USAGE-COUNT (WS-TEAM-IDX).
033800 3020-EXIT.
033900     EXIT.
034000
034100 3030-CLEAR-ONE-ASSIGNMENT.
034200     MOVE SPACES TO IN-ASSIGNED-TEAM (WS-INCIDENT-IDX).
034300 3030-EXIT.
034400     EXIT.
034500
034600***  INITIAL SOLUTION - ONE RANDOM FEASIBLE TEAM PER INCIDENT *
034700 3100-BUILD-INITIAL-SOLUTION.
034800     PERFORM 3110-BUILD-FEASIBLE-LIST-INITIAL THRU 3110-EXIT
034900     IF WS-FEASIBLE-COUNT = ZERO
035000         MOVE SPACES TO IN-ASSIGNED-TEAM (WS-INCIDENT-IDX)
035100     ELSE
035200         MOVE WS-FEASIBLE-COUNT TO WS-RND-RANGE-N
035300         PERFORM 9100-RANDOM-RANGE THRU 9100-EXIT
035400         MOVE WS-FEASIBLE-TEAM-IDX (WS-RND-RESULT) TO WS-PICK-IDX
035500         MOVE TM-TEAM-NAME (WS-PICK-IDX) TO
035600             IN-ASSIGNED-TEAM (WS-INCIDENT-IDX)
035700         SUBTRACT 1 FROM TM-REMAINING-UNITS (WS-PICK-IDX)
035800     END-IF.
035900 3100-EXIT.
036000     EXIT.
036100
036200 3110-BUILD-FEASIBLE-LIST-INITIAL.
036300     MOVE ZERO TO WS-FEASIBLE-COUNT
036400     MOVE IN-CRIME-TYPE (WS-INCIDENT-IDX) TO WS-CHECK-CRIME-TYPE
036500     PERFORM 3120-TEST-ONE-TEAM-INITIAL THRU 3120-EXIT
036600         VARYING WS-TEAM-IDX FROM 1 BY 1
036700             UNTIL WS-TEAM-IDX > WS-TEAM-COUNT.
036800 3110-EXIT.
036900     EXIT.
037000
037100 3120-TEST-ONE-TEAM-INITIAL.
037200     IF TM-REMAINING-UNITS (WS-TEAM-IDX) > ZERO
037300         MOVE WS-TEAM-IDX TO WS-CHECK-TEAM-IDX
037400         PERFORM 6100-TEAM-HANDLES-CRIME-TYPE THRU 6100-EXIT
037500         IF WS-HANDLES-YES
037600             ADD 1 TO WS-FEASIBLE-COUNT
037700             MOVE WS-TEAM-IDX TO
037800                 WS-FEASIBLE-TEAM-IDX (WS-FEASIBLE-COUNT)
037900         END-IF
038000     END-IF.
038100 3120-EXIT.
038200     EXIT.
038300
038400***  REFINEMENT - RANDOM REASSIGNMENT, KEEP ONLY IMPROVEMENTS *
038500 3200-REFINEMENT-ITERATION.
038600     MOVE WS-INCIDENT-COUNT TO WS-RND-RANGE-N
038700     PERFORM 9100-RANDOM-RANGE THRU 9100-EXIT
038800     MOVE WS-RND-RESULT TO WS-INCIDENT-IDX
038900     MOVE IN-ASSIGNED-TEAM (WS-INCIDENT-IDX) TO WS-OLD-TEAM-NAME
039000
039100     PERFORM 3210-ZERO-ONE-TEAM-USAGE THRU 3210-EXIT
039200         VARYING WS-TEAM-IDX FROM 1 BY 1
039300             UNTIL WS-TEAM-IDX > WS-TEAM-COUNT
039400
039500     PERFORM 3215-COUNT-USAGE-FOR-INCIDENT THRU 3215-EXIT
039600         VARYING WS-SCAN-IDX FROM 1 BY 1
039700             UNTIL WS-SCAN-IDX > WS-INCIDENT-COUNT
039800
039900     PERFORM 3220-BUILD-FEASIBLE-LIST-REFINE THRU 3220-EXIT
040000
040100     IF WS-FEASIBLE-COUNT = ZERO
040200         CONTINUE
040300     ELSE
040400         MOVE WS-FEASIBLE-COUNT TO WS-RND-RANGE-N
040500         PERFORM 9100-RANDOM-RANGE THRU 9100-EXIT
040600         MOVE WS-FEASIBLE-TEAM-IDX (WS-RND-RESULT) TO WS-PICK-IDX
040700         MOVE TM-TEAM-NAME (WS-PICK-IDX) TO
040800             IN-ASSIGNED-TEAM (WS-INCIDENT-IDX)
040900         PERFORM 3300-SCORE-SOLUTION THRU 3300-EXIT
041000         IF WS-TRIAL-COST < WS-RUN-BEST-COST
041100             MOVE WS-TRIAL-COST TO WS-RUN-BEST-COST
041200         ELSE
041300             MOVE WS-OLD-TEAM-NAME TO
041400                 IN-ASSIGNED-TEAM (WS-INCIDENT-IDX)
041500         END-IF
041600     END-IF.
041700 3200-EXIT.
041800     EXIT.
041900
042000 3210-ZERO-ONE-TEAM-USAGE.
042100     MOVE ZERO TO TM-USAGE-COUNT (WS-TEAM-IDX).
042200 3210-EXIT.
042300     EXIT.
042400
042500 3215-COUNT-USAGE-FOR-INCIDENT.
042600     IF IN-ASSIGNED-TEAM (WS-SCAN-IDX) NOT = SPACES
042700         MOVE IN-ASSIGNED-TEAM (WS-SCAN-IDX) TO WS-CHECK-TEAM-NAME
042800         PERFORM 6200-FIND-TEAM-BY-NAME THRU 6200-EXIT
042900         IF WS-FOUND-TEAM-IDX > ZERO
043000             ADD 1 TO TM-USAGE-COUNT (WS-FOUND-TEAM-IDX)
043100         END-IF
043200     END-IF.
043300 3215-EXIT.
043400     EXIT.
043500
043600 3220-BUILD-FEASIBLE-LIST-REFINE.
043700     MOVE ZERO TO WS-FEASIBLE-COUNT
043800     MOVE IN-CRIME-TYPE (WS-INCIDENT-IDX) TO WS-CHECK-CRIME-TYPE
043900     PERFORM 3230-TEST-ONE-TEAM-REFINE THRU 3230-EXIT
044000         VARYING WS-TEAM-IDX FROM 1 BY 1
044100             UNTIL WS-TEAM-IDX > WS-TEAM-COUNT.
044200 3220-EXIT.
044300     EXIT.
044400
044500 3230-TEST-ONE-TEAM-REFINE.
044600     IF TM-USAGE-COUNT (WS-TEAM-IDX) <
044700             TM-UNITS-AVAILABLE (WS-TEAM-IDX)
044800         MOVE WS-TEAM-IDX TO WS-CHECK-TEAM-IDX
044900         PERFORM 6100-TEAM-HANDLES-CRIME-TYPE THRU 6100-EXIT
045000         IF WS-HANDLES-YES
045100             ADD 1 TO WS-FEASIBLE-COUNT
045200             MOVE WS-TEAM-IDX TO
045300                 WS-FEASIBLE-TEAM-IDX (WS-FEASIBLE-COUNT)
045400         END-IF
045500     END-IF.
045600 3230-EXIT.
045700     EXIT.
045800
045900***  FULL EVALUATION - FOUR PENALTY CLASSES PLUS LEFTOVER  ****
046000 3300-SCORE-SOLUTION.
046100     MOVE ZERO TO WS-TRIAL-COST
046200     PERFORM 3310-ZERO-TEAM-USAGE-FOR-SCORE THRU 3310-EXIT
046300         VARYING WS-TEAM-IDX FROM 1 BY 1
046400             UNTIL WS-TEAM-IDX > WS-TEAM-COUNT
046500     PERFORM 3320-SCORE-ONE-INCIDENT THRU 3320-EXIT
046600         VARYING WS-SCAN-IDX FROM 1 BY 1
046700             UNTIL WS-SCAN-IDX > WS-INCIDENT-COUNT
046800     PERFORM 3330-SCORE-ONE-TEAM-LEFTOVER THRU 3330-EXIT
046900         VARYING WS-TEAM-IDX FROM 1 BY 1
047000             UNTIL WS-TEAM-IDX > WS-TEAM-COUNT.
047100 3300-EXIT.
047200     EXIT.
047300
047400 3310-ZERO-TEAM-USAGE-FOR-SCORE.
047500     MOVE ZERO TO TM-USAGE-COUNT (WS-TEAM-IDX).
047600 3310-EXIT.
047700     EXIT.
047800
047900 3320-SCORE-ONE-INCIDENT.
048000     IF IN-ASSIGNED-TEAM (WS-SCAN-IDX) = SPACES
048100         ADD MISS-CASE-PENALTY TO WS-TRIAL-COST
048200     ELSE
048300         MOVE IN-ASSIGNED-TEAM (WS-SCAN-IDX) TO WS-CHECK-TEAM-NAME
048400         PERFORM 6200-FIND-TEAM-BY-NAME THRU 6200-EXIT
048500         IF WS-FOUND-TEAM-IDX = ZERO
048600             ADD MISS-CASE-PENALTY TO WS-TRIAL-COST
048700         ELSE
048800             ADD 1 TO TM-USAGE-COUNT (WS-FOUND-TEAM-IDX)
048900             IF TM-POWER (WS-FOUND-TEAM-IDX) >
049000                     IN-SEVERITY (WS-SCAN-IDX)
049100                 ADD OVER-ASSIGN-PENALTY TO WS-TRIAL-COST
049200             END-IF
049300             IF IN-SEVERITY (WS-SCAN-IDX) <= 2
049400                     AND TM-POWER (WS-FOUND-TEAM-IDX) >= 5
049500                 ADD HIGH-POWER-LOW-SEVERITY TO WS-TRIAL-COST
049600             END-IF
049700         END-IF
049800     END-IF.
049900 3320-EXIT.
050000     EXIT.
050100
050200 3330-SCORE-ONE-TEAM-LEFTOVER.
050300     IF TM-TOTAL-UNITS (WS-TEAM-IDX) > ZERO
050400         COMPUTE WS-LEFTOVER-UNITS =
050500             TM-TOTAL-UNITS (WS-TEAM-IDX) -
050600                 TM-USAGE-COUNT (WS-TEAM-IDX)
050700         COMPUTE WS-LEFTOVER-FRACTION ROUNDED =
050800             (WS-LEFTOVER-UNITS / TM-TOTAL-UNITS (WS-TEAM-IDX))
050900                 * LEFTOVER-UNITS-WEIGHT
051000         ADD WS-LEFTOVER-FRACTION TO WS-TRIAL-COST
051100     END-IF.
051200 3330-EXIT.
051300     EXIT.
051400
051500 3400-CAPTURE-BEST-SOLUTION.
051600     IF WS-FIRST-RUN OR WS-RUN-BEST-COST < WS-OVERALL-BEST-COST
051700         MOVE WS-RUN-BEST-COST TO WS-OVERALL-BEST-COST
051800         MOVE "N" TO WS-FIRST-RUN-FLAG
051900         PERFORM 3410-COPY-ONE-BEST-ASSIGNMENT THRU 3410-EXIT
052000             VARYING WS-SCAN-IDX FROM 1 BY 1
052100                 UNTIL WS-SCAN-IDX > WS-INCIDENT-COUNT
052200     END-IF.
052300 3400-EXIT.
052400     EXIT.
052500
052600 3410-COPY-ONE-BEST-ASSIGNMENT.
052700     MOVE IN-ASSIGNED-TEAM (WS-SCAN-IDX) TO
052800         IN-BEST-TEAM (WS-SCAN-IDX).
052900 3410-EXIT.
053000     EXIT.
053100
053200***  STEP 5 - WRITE THE ASSIGNMENT FILE, INCIDENT ORDER  ******
053300 5000-WRITE-OUTPUT.
053400     MOVE ZERO TO WS-SAMPLE-COUNT
053500     OPEN OUTPUT ASSIGNMENT-FILE
053600     PERFORM 5100-WRITE-ONE-ASSIGNMENT THRU 5100-EXIT
053700         VARYING WS-INCIDENT-IDX FROM 1 BY 1
053800             UNTIL WS-INCIDENT-IDX > WS-INCIDENT-COUNT
053900     CLOSE ASSIGNMENT-FILE.
054000 5000-EXIT.
054100     EXIT.
054200
054300 5100-WRITE-ONE-ASSIGNMENT.
054400     MOVE IN-INCIDENT-ID (WS-INCIDENT-IDX) TO AS-INCIDENT-ID
054500     MOVE IN-CRIME-TYPE (WS-INCIDENT-IDX)  TO AS-CRIME-TYPE
054600     MOVE IN-SEVERITY (WS-INCIDENT-IDX)    TO AS-SEVERITY
054700     MOVE IN-STATUS (WS-INCIDENT-IDX)      TO AS-STATUS
054800     IF IN-BEST-TEAM (WS-INCIDENT-IDX) = SPACES
054900         MOVE "UNASSIGNED" TO AS-ASSIGNED-TEAM
055000     ELSE
055100         MOVE IN-BEST-TEAM (WS-INCIDENT-IDX) TO AS-ASSIGNED-TEAM
055200     END-IF
055300     WRITE ASSIGNMENT-FILE-REC FROM WS-OUTPUT-REC.
055400 5100-EXIT.
055500     EXIT.
055600
055700***  REPORT - BEST COST AND A SAMPLE OF THE FIRST RECORDS  ****
055800 6000-DISPLAY-SUMMARY.
055900     DISPLAY "ASGNA - BEST COST FOUND ACROSS ALL RUNS: "
056000         WS-OVERALL-BEST-COST
056100     DISPLAY "SAMPLE OF THE FIRST ASSIGNMENT RECORDS:"
056200     PERFORM 6010-DISPLAY-ONE-SAMPLE THRU 6010-EXIT
056300         VARYING WS-INCIDENT-IDX FROM 1 BY 1
056400             UNTIL WS-INCIDENT-IDX > WS-INCIDENT-COUNT
056500                 OR WS-INCIDENT-IDX > 10.
056600 6000-EXIT.
056700     EXIT.
056800
056900 6010-DISPLAY-ONE-SAMPLE.
057000     IF IN-BEST-TEAM (WS-INCIDENT-IDX) = SPACES
057100         DISPLAY IN-INCIDENT-ID (WS-INCIDENT-IDX) " "
057200             IN-CRIME-TYPE (WS-INCIDENT-IDX) " "
057300             IN-SEVERITY (WS-INCIDENT-IDX) " "
057400             IN-STATUS (WS-INCIDENT-IDX) " UNASSIGNED"
057500     ELSE
057600         DISPLAY IN-INCIDENT-ID (WS-INCIDENT-IDX) " "
057700             IN-CRIME-TYPE (WS-INCIDENT-IDX) " "
057800             IN-SEVERITY (WS-INCIDENT-IDX) " "
057900             IN-STATUS (WS-INCIDENT-IDX) " "
058000             IN-BEST-TEAM (WS-INCIDENT-IDX)
058100     END-IF.
058200 6010-EXIT.
058300     EXIT.
058400
058500***  SHARED - DOES THIS TEAM HANDLE THIS CRIME TYPE?  *********
058600 6100-TEAM-HANDLES-CRIME-TYPE.
058700     MOVE "N" TO WS-HANDLES-FLAG
058800     PERFORM 6110-CHECK-ONE-TYPE-SLOT THRU 6110-EXIT
058900         VARYING WS-TYPE-IDX FROM 1 BY 1
059000             UNTIL WS-TYPE-IDX > TM-TYPE-COUNT (WS-CHECK-TEAM-IDX)
059100                 OR WS-HANDLES-YES.
059200 6100-EXIT.
059300     EXIT.
059400
059500 6110-CHECK-ONE-TYPE-SLOT.
059600     IF TM-CRIME-TYPE-LIST (WS-CHECK-TEAM-IDX, WS-TYPE-IDX)
059700             = WS-CHECK-CRIME-TYPE
059800         MOVE "Y" TO WS-HANDLES-FLAG
059900     END-IF.
060000 6110-EXIT.
060100     EXIT.
060200
060300***  SHARED - LOOK UP A TEAM BY NAME, ZERO IF NOT FOUND  ******
060400 6200-FIND-TEAM-BY-NAME.
060500     MOVE ZERO TO WS-FOUND-TEAM-IDX
060600     PERFORM 6210-TEST-ONE-TEAM-NAME THRU 6210-EXIT
060700         VARYING WS-TEAM-IDX FROM 1 BY 1
060800             UNTIL WS-TEAM-IDX > WS-TEAM-COUNT
060900                 OR WS-FOUND-TEAM-IDX > ZERO.
061000 6200-EXIT.
061100     EXIT.
061200
061300 6210-TEST-ONE-TEAM-NAME.
061400     IF TM-TEAM-NAME (WS-TEAM-IDX) = WS-CHECK-TEAM-NAME
061500         MOVE WS-TEAM-IDX TO WS-FOUND-TEAM-IDX
061600     END-IF.
061700 6210-EXIT.
061800     EXIT.
061900
062000***  SHARED - HAND-ROLLED RANDOM GENERATOR, NO RUNTIME CALL  **
062100***  LEHMER/PARK-MILLER GENERATOR - SAME SEED ALWAYS GIVES    *
062200***  THE SAME SEQUENCE, WHICH THE AUDIT TRAIL NEEDS.          *
062300 9000-RANDOM-NEXT.
062400     COMPUTE WS-RND-PRODUCT = WS-RND-SEED * RND-MULTIPLIER
062500     DIVIDE WS-RND-PRODUCT BY RND-MODULUS
062600         GIVING WS-RND-QUOTIENT REMAINDER WS-RND-SEED
062700     IF WS-RND-SEED = ZERO
062800         MOVE 1 TO WS-RND-SEED
062900     END-IF.
063000 9000-EXIT.
063100     EXIT.
063200
063300 9100-RANDOM-RANGE.
063400     PERFORM 9000-RANDOM-NEXT THRU 9000-EXIT
063500     DIVIDE WS-RND-SEED BY WS-RND-RANGE-N
063600         GIVING WS-RND-QUOTIENT REMAINDER WS-RND-RESULT
063700     ADD 1 TO WS-RND-RESULT.
063800 9100-EXIT.
063900     EXIT.
