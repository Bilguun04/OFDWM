000100****************************************************************
000200*    ASGNCST.CPY  -  ASSIGNMENT ENGINE CONSTANTS
000300*
000400*    PENALTY VALUES AND RUN-SIZE LIMITS SHARED BY THE FULL
000500*    ENGINE (ASGNA) AND THE SIMPLIFIED ENGINE (ASGNB), SO A
000600*    CHANGE TO A PENALTY WEIGHT IS MADE IN ONE PLACE.
000700*
000800*    NO-UNITS-PENALTY IS CARRIED HERE BECAUSE THE DISPATCH
000900*    OFFICE ASKED FOR IT, BUT IT IS NOT APPLIED BY EITHER
001000*    ENGINE TODAY - LEAVE IT DECLARED, DO NOT WIRE IT IN
001100*    WITHOUT A NEW REQUEST NUMBER.
001200*
001300*    98-02-09  TMZ  NEW MEMBER FOR THE FIRE DEPT ASSIGNMENT
001400*                   REWRITE, REQ 96-0114.
001500*    98-03-02  TMZ  ADDED RND-MULTIPLIER/RND-MODULUS WHEN THE
001600*                   HAND-ROLLED GENERATOR REPLACED THE CALL
001700*                   TO THE RUNTIME'S RANDOM VERB.  REQ 96-0114.
001800****************************************************************
001900    78  MISS-CASE-PENALTY          VALUE 1000.
002000    78  OVER-ASSIGN-PENALTY        VALUE 200.
002100    78  HIGH-POWER-LOW-SEVERITY    VALUE 300.
002200    78  NO-UNITS-PENALTY           VALUE 400.
002300    78  LEFTOVER-UNITS-WEIGHT      VALUE 10.
002400    78  MAX-TEAMS                  VALUE 200.
002500    78  MAX-INCIDENTS              VALUE 2000.
002600    78  NUM-RUNS-UNIT-A            VALUE 20.
002700    78  NUM-RUNS-UNIT-B            VALUE 20.
002800    78  REFINE-ITERS-UNIT-A        VALUE 300.
002900    78  REFINE-ITERS-UNIT-B        VALUE 100.
003000    78  RND-MULTIPLIER             VALUE 16807.
003100    78  RND-MODULUS                VALUE 2147483647.
