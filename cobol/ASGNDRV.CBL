000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ASGNDRV.
000300 AUTHOR.      T MERZIDIS.
000400 INSTALLATION. BULL HELLAS - APPLICATIONS GROUP - PATRA OFFICE.
000500 DATE-WRITTEN. 04/02/89.
000600 DATE-COMPILED.
000700 SECURITY.    DISPATCH OFFICE USE ONLY - NOT FOR RESALE.
000800*
000900****************************************************************
001000*                                                              *
001100*    ASGNDRV  -  FIRE DEPT. UNIT ASSIGNMENT DISPATCHER         *
001200*                                                              *
001300*    READS A ONE-CHARACTER RUN MODE FROM THE CONSOLE (OR THE   *
001400*    JCL PARM CARD ON THE MAINFRAME SIDE) AND CALLS THE        *
001500*    MATCHING ENGINE - A FOR THE FULL ASGNA ENGINE, B FOR THE  *
001600*    SIMPLIFIED ASGNB ENGINE.  ANYTHING ELSE DEFAULTS TO A.    *
001700*    KEPT SEPARATE FROM THE ENGINES SO THE OPERATOR RUNS ONE   *
001800*    JOB STEP REGARDLESS OF WHICH ENGINE THE NIGHT NEEDS.      *
001900*                                                              *
002000*    USES THE SAME DYNAMIC CALL-BY-VARIABLE TRICK AS THE OLD   *
002100*    MENU CHAIN (MOVE THE PROGRAM NAME INTO A WORKING-STORAGE  *
002200*    ITEM, THEN CALL THE ITEM) SO A THIRD ENGINE CAN BE ADDED  *
002300*    LATER WITHOUT TOUCHING THE CALL STATEMENT ITSELF.         *
002400*                                                              *
002500*    --------------------- CHANGE LOG --------------------     *
002510*    04/02/89  TMZ  ORIGINAL, DOS MENU CONTROLLER FOR THE      *
002520*                   CUSTOMER/SUPPLIER MAINTENANCE CHAIN.        *
002600*    02/23/98  TMZ  REWRITTEN AS THE FIRE DEPT ASSIGNMENT       *
002610*                   DISPATCHER, REQ 96-0114 - KEPT THE DYNAMIC  *
002620*                   CALL-BY-VARIABLE TRICK OUT OF THE OLD MENU  *
002630*                   CHAIN, DROPPED THE SCREEN NAVIGATION.       *
002700*    06/02/99  TMZ  DEFAULT RUN MODE CHANGED FROM "REFUSE AND  *
002800*                   ABEND" TO "ASSUME FULL ENGINE" AFTER THE   *
002900*                   NIGHT SHIFT LEFT THE PARM CARD BLANK TWICE *
003000*                   IN THE SAME WEEK.  REQ 96-0241.            *
003010*    09/30/99  PVS  CODE REVIEW - NO CHANGES, SIGNED OFF FOR   *
003020*                   THE YEAR-END FREEZE.                       *
003030*    10/19/99  GPL  Y2K - STARTUP BANNER NOW DISPLAYS A FOUR   *
003040*                   DIGIT YEAR.  NO STORED DATA AFFECTED.      *
003050*                   REQ 99-0041.                                *
003060*    05/09/00  TMZ  ADDED THE "ENGINE RETURNED" DISPLAY AFTER  *
003070*                   THE CALL SO THE OPERATOR CAN TELL THE STEP *
003080*                   CAME BACK CLEAN WITHOUT CHECKING A RETURN  *
003090*                   CODE.  REQ 00-0052.                         *
003100****************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  PENTIUM-100.
003600 OBJECT-COMPUTER.  PENTIUM-100.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS DIGIT-CLASS IS "0" THRU "9"
004000     UPSI-0 ON  STATUS IS WS-RERUN-SWITCH-ON
004100     UPSI-0 OFF STATUS IS WS-RERUN-SWITCH-OFF.
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 77  WS-MODE-IDX              PIC S9(05) COMP VALUE ZERO.
004600 77  WS-PROGRAM-NAME          PIC X(08) VALUE SPACES.
004700
004800* ------ RUN MODE, ONE CHARACTER FROM THE CONSOLE OR PARM  ---
004900 01  WS-RUN-MODE-INPUT.
005000     05  WS-RUN-MODE-CHAR      PIC X(01) VALUE "A".
005100     05  FILLER                PIC X(01).
005200
005300 01  WS-RUN-MODE-NUMERIC REDEFINES WS-RUN-MODE-INPUT.
005400     05  WS-RUN-MODE-NUMERIC-VIEW PIC 9(02).
005500
005600* ------ THE TWO CALLABLE ENGINES, SAME FLAT-STRING-TO-TABLE --
005700* ------ TRICK THE OLD MENU CHAIN USED FOR ITS DIMENSION      -
005800* ------ TABLE.                                                *
005900 01  WS-ENGINE-NAME-FLAT.
006000     05  FILLER PIC X(16) VALUE "ASGNA   ASGNB   ".
006100
006200 01  WS-ENGINE-NAME-TABLE REDEFINES WS-ENGINE-NAME-FLAT.
006300     05  WS-ENGINE-NAME        PIC X(08) OCCURS 2 TIMES.
006400
006500* ------ REQUEST NUMBER BEHIND EACH ENGINE, FOR THE STARTUP  --
006600* ------ BANNER ONLY.                                         *
006700 01  WS-REQUEST-NUMBERS-FLAT.
006800     05  FILLER PIC X(16) VALUE "96-0114 96-0115 ".
006900
007000 01  WS-REQUEST-NUMBERS-TABLE REDEFINES WS-REQUEST-NUMBERS-FLAT.
007100     05  WS-REQUEST-NUMBER     PIC X(08) OCCURS 2 TIMES.
007200
007300 PROCEDURE DIVISION.
007400 0000-MAIN-PROCESS.
007500     PERFORM 1000-SELECT-ENGINE THRU 1000-EXIT
007600     PERFORM 2000-RUN-ENGINE THRU 2000-EXIT
007700     GOBACK.
007800
007900***  STEP 1 - READ THE RUN MODE AND PICK THE ENGINE INDEX  ****
008000 1000-SELECT-ENGINE.
008100     ACCEPT WS-RUN-MODE-CHAR FROM CONSOLE
008200     IF WS-RUN-MODE-CHAR NOT = "A" AND WS-RUN-MODE-CHAR NOT = "B"
008300         MOVE "A" TO WS-RUN-MODE-CHAR
008400     END-IF
008500     IF WS-RUN-MODE-CHAR = "A"
008600         MOVE 1 TO WS-MODE-IDX
008700     ELSE
008800         MOVE 2 TO WS-MODE-IDX
008900     END-IF
009000     DISPLAY "ASGNDRV - SELECTED ENGINE " WS-ENGINE-NAME (WS-MODE-IDX)
009100         " REQUEST " WS-REQUEST-NUMBER (WS-MODE-IDX).
009200 1000-EXIT.
009300     EXIT.
009400
009500***  STEP 2 - DYNAMIC CALL TO THE SELECTED ENGINE  ************
009600 2000-RUN-ENGINE.
009700     MOVE WS-ENGINE-NAME (WS-MODE-IDX) TO WS-PROGRAM-NAME
009800     CALL WS-PROGRAM-NAME
009900     DISPLAY "ASGNDRV - ENGINE " WS-PROGRAM-NAME " RETURNED".
010000 2000-EXIT.
010100     EXIT.
