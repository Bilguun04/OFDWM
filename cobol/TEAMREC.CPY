000100****************************************************************
000200*    TEAMREC.CPY  -  RESPONSE TEAM RECORD LAYOUT
000300*
000400*    ONE ENTRY PER RESPONSE TEAM.  TM-CRIME-TYPES CARRIES UP
000500*    TO SIX INCIDENT TYPES THE TEAM CAN HANDLE, SEPARATED BY
000600*    SEMICOLONS, TEN CHARACTERS EACH.  COPY THIS MEMBER UNDER
000700*    AN 01 (FOR THE FD) OR UNDER AN OCCURS TABLE ENTRY.
000800*
000900*    89-03-11  TMZ  ORIGINAL CUSTOMER RECORD, PROGRAM PEL02.
001000*    98-02-09  TMZ  RECAST AS A SHARED COPY MEMBER FOR THE
001100*                   FIRE DEPT ASSIGNMENT REWRITE, REQ 96-0114.
001200****************************************************************
001300    07  TM-TEAM-NAME              PIC X(20).
001400    07  TM-CRIME-TYPES            PIC X(60).
001500    07  TM-POWER                  PIC 9(02).
001600    07  TM-UNITS-AVAILABLE        PIC 9(03).
001700    07  TM-TOTAL-UNITS            PIC 9(03).
001800    07  FILLER                    PIC X(12).
