000100****************************************************************
000200*    ASGNREC.CPY  -  ASSIGNMENT RECORD LAYOUT
000300*
000400*    THE OUTPUT RECORD AND THE IN-MEMORY WORKING RECORD ARE
000500*    THE SAME LAYOUT.  AS-ASSIGNED-TEAM IS SPACES (WRITTEN
000600*    AS "UNASSIGNED") WHEN NO FEASIBLE TEAM WAS FOUND.
000700*    COPY THIS MEMBER UNDER AN 01 (FOR THE FD) OR UNDER AN
000800*    OCCURS TABLE ENTRY.
000900*
001000*    98-02-09  TMZ  NEW MEMBER FOR THE FIRE DEPT ASSIGNMENT
001100*                   REWRITE, REQ 96-0114.
001200****************************************************************
001300    07  AS-INCIDENT-ID            PIC X(10).
001400    07  AS-CRIME-TYPE             PIC X(10).
001500    07  AS-SEVERITY               PIC 9(02).
001600    07  AS-STATUS                 PIC X(12).
001700    07  AS-ASSIGNED-TEAM          PIC X(20).
001800    07  FILLER                    PIC X(16).
