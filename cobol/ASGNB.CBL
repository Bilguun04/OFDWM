000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ASGNB.
000300 AUTHOR.      T MERZIDIS.
000400 INSTALLATION. BULL HELLAS - APPLICATIONS GROUP - PATRA OFFICE.
000500 DATE-WRITTEN. 03/18/89.
000600 DATE-COMPILED.
000700 SECURITY.    DISPATCH OFFICE USE ONLY - NOT FOR RESALE.
000800*
000900****************************************************************
001000*                                                              *
001100*    ASGNB  -  FIRE DEPT. UNIT ASSIGNMENT, SIMPLIFIED ENGINE   *
001200*                                                              *
001300*    SAME TEAM AND INCIDENT FILES AS ASGNA, SAME MULTI-START   *
001400*    RANDOM INITIAL SOLUTION, BUT A LIGHTER SCORING RULE AND   *
001500*    A REFINEMENT PASS THAT DROPS POOR ASSIGNMENTS INSTEAD OF  *
001600*    MOVING THEM.  THE NIGHT OPERATOR RUNS THIS ONE WHEN THE   *
001700*    FULL ENGINE CANNOT FINISH INSIDE THE BATCH WINDOW.        *
001800*                                                              *
001900*    MAY BE RUN AS A BATCH STEP ON ITS OWN OR CALLED FROM       *
002000*    THE DISPATCHER DRIVER, ASGNDRV.                            *
002100*                                                              *
002200*    --------------------- CHANGE LOG --------------------     *
002210*    03/18/89  TMZ  ORIGINAL, CUSTOMER INDEX MAINTENANCE FOR   *
002220*                   THE PATRA OFFICE (PEL02).                 *
002300*    02/16/98  TMZ  REWRITTEN AS THE SIMPLIFIED FIRE DEPT       *
002310*                   ASSIGNMENT ENGINE, REQ 96-0115 - CUT-DOWN  *
002400*                   SIBLING OF ASGNA FOR THE SHORT BATCH       *
002500*                   WINDOW ON COLLECTION NIGHTS.               *
002600*    11/04/98  TMZ  REPLACED THE CALL TO THE RUNTIME RANDOM    *
002700*                   VERB WITH THE SAME HAND-ROLLED GENERATOR   *
002800*                   USED IN ASGNA.  REQ 96-0114.               *
002900*    01/14/99  GPL  Y2K - WS-RUN-DATE NOW CARRIES A FOUR DIGIT  *
003000*                   YEAR.  REQ 99-0041.                         *
003100*    06/02/99  TMZ  RAISED REFINE-ITERS-UNIT-B FROM 50 TO 100  *
003200*                   ONCE THE SHORT WINDOW WAS MEASURED TO      *
003300*                   HAVE ROOM FOR IT.  REQ 96-0240.             *
003400*    09/30/99  PVS  CODE REVIEW - NO CHANGES, SIGNED OFF FOR   *
003500*                   THE YEAR-END FREEZE.                       *
003550*    05/09/00  TMZ  WIRED MAX-TEAMS/MAX-INCIDENTS OUT OF       *
003560*                   ASGNCST INTO THE TABLE OCCURS CLAUSES SO   *
003570*                   A LIMIT CHANGE IS MADE IN ONE PLACE.        *
003580*                   REQ 00-0052.                                *
003600****************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  PENTIUM-100.
004100 OBJECT-COMPUTER.  PENTIUM-100.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS DIGIT-CLASS IS "0" THRU "9"
004500     UPSI-0 ON  STATUS IS WS-RERUN-SWITCH-ON
004600     UPSI-0 OFF STATUS IS WS-RERUN-SWITCH-OFF.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT OPTIONAL TEAMS-FILE ASSIGN TO TEAMDD
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS  IS WS-TEAMS-STATUS.
005300
005400     SELECT OPTIONAL INCIDENTS-FILE ASSIGN TO INCDDD
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS  IS WS-INCIDENTS-STATUS.
005700
005800     SELECT ASSIGNMENT-FILE ASSIGN TO ASGNDD
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS  IS WS-ASSIGNMENT-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  TEAMS-FILE.
006500 01  TEAMS-FILE-REC.
006600     COPY TEAMREC REPLACING LEADING ==TM-== BY ==TF-==.
006700
006800 FD  INCIDENTS-FILE.
006900 01  INCIDENTS-FILE-REC.
007000     COPY INCDREC REPLACING LEADING ==IN-== BY ==IF-==.
007100
007200 FD  ASSIGNMENT-FILE.
007300 01  ASSIGNMENT-FILE-REC.
007400     COPY ASGNREC REPLACING LEADING ==AS-== BY ==AF-==.
007500
007600 WORKING-STORAGE SECTION.
007700     COPY ASGNCST.
007800
007900 77  WS-TEAMS-STATUS          PIC X(02) VALUE "00".
008000 77  WS-INCIDENTS-STATUS      PIC X(02) VALUE "00".
008100 77  WS-ASSIGNMENT-STATUS     PIC X(02) VALUE "00".
008200
008300 77  WS-EOF-SWITCH            PIC X(01) VALUE "N".
008400     88  WS-EOF-YES                     VALUE "Y".
008500
008600 77  WS-TEAM-COUNT            PIC S9(05) COMP VALUE ZERO.
008700 77  WS-INCIDENT-COUNT        PIC S9(05) COMP VALUE ZERO.
008800 77  WS-TEAM-IDX              PIC S9(05) COMP VALUE ZERO.
008900 77  WS-INCIDENT-IDX          PIC S9(05) COMP VALUE ZERO.
009000 77  WS-SCAN-IDX              PIC S9(05) COMP VALUE ZERO.
009100 77  WS-RUN-NUMBER            PIC S9(05) COMP VALUE ZERO.
009200 77  WS-ITER-IDX              PIC S9(05) COMP VALUE ZERO.
009300 77  WS-OFFSET-IDX            PIC S9(05) COMP VALUE ZERO.
009400 77  WS-FEASIBLE-COUNT        PIC S9(05) COMP VALUE ZERO.
009500 77  WS-FEASIBLE-IDX          PIC S9(05) COMP VALUE ZERO.
009600 77  WS-PICK-IDX              PIC S9(05) COMP VALUE ZERO.
009700 77  WS-FOUND-TEAM-IDX        PIC S9(05) COMP VALUE ZERO.
009800 77  WS-TYPE-IDX              PIC S9(05) COMP VALUE ZERO.
009900 77  WS-CHECK-TEAM-IDX        PIC S9(05) COMP VALUE ZERO.
010000 77  WS-CHECK-CRIME-TYPE      PIC X(10) VALUE SPACES.
010100 77  WS-CHECK-TEAM-NAME       PIC X(20) VALUE SPACES.
010200 77  WS-OLD-TEAM-NAME         PIC X(20) VALUE SPACES.
010300 77  WS-SAMPLE-COUNT          PIC S9(05) COMP VALUE ZERO.
010310 77  WS-LOOKUP-POWER          PIC 9(02) VALUE ZERO.
010400
010500* ------ RUN DATE, KEPT FOR THE BATCH LOG BANNER ONLY -------
010600 01  WS-RUN-DATE.
010700     05  WS-RUN-DATE-CCYYMMDD  PIC 9(08) VALUE ZERO.
010800     05  FILLER                PIC X(04) VALUE SPACES.
010900
011000 01  WS-RUN-DATE-GROUPS REDEFINES WS-RUN-DATE.
011100     05  WS-RUN-DATE-CC        PIC 9(02).
011200     05  WS-RUN-DATE-YY        PIC 9(02).
011300     05  WS-RUN-DATE-MM        PIC 9(02).
011400     05  WS-RUN-DATE-DD        PIC 9(02).
011500     05  FILLER                PIC X(04).
011600
011700* ------ PER-RUN SEED PERTURBATION, ONE OF TEN OFFSETS -------
011800 01  WS-SEED-OFFSET-DIGITS.
011900     05  FILLER PIC X(20) VALUE "07111317192329313741".
012000
012100 01  WS-SEED-OFFSET-TABLE REDEFINES WS-SEED-OFFSET-DIGITS.
012200     05  WS-SEED-OFFSET        PIC 9(02) OCCURS 10 TIMES.
012300
012400* ------ SCRATCH AREA, RAW FORM OF A TEAM'S CRIME-TYPE LIST --
012500 01  WS-CRIME-TYPES-FLAT-AREA.
012600     05  WS-CRIME-TYPES-FLAT   PIC X(60) VALUE SPACES.
012610     05  FILLER                PIC X(01).
012700
012800 01  WS-CRIME-TYPES-SLOTS REDEFINES WS-CRIME-TYPES-FLAT-AREA.
012900     05  WS-CRIME-TYPES-SLOT   PIC X(10) OCCURS 6 TIMES.
013000
013100* ------ RESPONSE TEAM TABLE - NO USAGE-COUNT HERE, THE      -
013200* ------ SIMPLIFIED ENGINE NEVER RECOUNTS TEAM LOAD DURING   -
013300* ------ REFINEMENT, IT ONLY DROPS ASSIGNMENTS.              -
013400 01  WS-TEAM-TABLE.
013500     05  WS-TEAM-ENTRY OCCURS MAX-TEAMS TIMES INDEXED BY TM-IDX.
013600         COPY TEAMREC.
013700         07  TM-CRIME-TYPE-LIST  PIC X(10) OCCURS 6 TIMES.
013800         07  TM-TYPE-COUNT       PIC S9(03) COMP VALUE ZERO.
013900         07  TM-REMAINING-UNITS  PIC S9(05) COMP VALUE ZERO.
014000
014100* ------ OPEN/IN-PROGRESS INCIDENT TABLE, INPUT FILE ORDER ---
014200 01  WS-INCIDENT-TABLE.
014300     05  WS-INCIDENT-ENTRY OCCURS MAX-INCIDENTS TIMES INDEXED BY IN-IDX.
014400         COPY INCDREC.
014500         07  IN-ASSIGNED-TEAM    PIC X(20) VALUE SPACES.
014600         07  IN-BEST-TEAM        PIC X(20) VALUE SPACES.
014700
014800 01  WS-FEASIBLE-TABLE.
014900     05  WS-FEASIBLE-TEAM-IDX  PIC S9(05) COMP OCCURS MAX-TEAMS TIMES.
014910     05  FILLER                PIC X(01).
015000
015100 01  WS-OUTPUT-REC.
015200     COPY ASGNREC.
015300
015400 01  WS-COST-AREA.
015500     05  WS-TRIAL-COST          PIC S9(09)V99 VALUE ZERO.
015600     05  WS-RUN-BEST-COST       PIC S9(09)V99 VALUE ZERO.
015700     05  WS-OVERALL-BEST-COST   PIC S9(09)V99 VALUE ZERO.
015800     05  FILLER                 PIC X(04).
015900
016000 01  WS-RANDOM-AREA.
016100     05  WS-RND-SEED            PIC S9(10) COMP VALUE ZERO.
016200     05  WS-RND-PRODUCT         PIC S9(18) COMP VALUE ZERO.
016300     05  WS-RND-QUOTIENT        PIC S9(10) COMP VALUE ZERO.
016400     05  WS-RND-RESULT          PIC S9(05) COMP VALUE ZERO.
016500     05  WS-RND-RANGE-N         PIC S9(05) COMP VALUE ZERO.
016510     05  FILLER                 PIC X(01).
016600
016700 01  WS-MISC-FLAGS.
016800     05  WS-HANDLES-FLAG        PIC X(01) VALUE "N".
016900         88  WS-HANDLES-YES               VALUE "Y".
017000     05  WS-FIRST-RUN-FLAG      PIC X(01) VALUE "Y".
017100         88  WS-FIRST-RUN                 VALUE "Y".
017200     05  FILLER                 PIC X(02).
017300
017400 PROCEDURE DIVISION.
017500 0000-MAIN-PROCESS.
017600     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD
017700     DISPLAY "ASGNB START - RUN DATE " WS-RUN-DATE-CCYYMMDD
017800
017900     PERFORM 1000-LOAD-TEAMS THRU 1000-EXIT
018000
018100     PERFORM 2000-LOAD-AND-FILTER-INCIDENTS THRU 2000-EXIT
018200
018300     PERFORM 3000-MULTI-RUN-DRIVER THRU 3000-EXIT
018400         VARYING WS-RUN-NUMBER FROM 1 BY 1
018500             UNTIL WS-RUN-NUMBER > NUM-RUNS-UNIT-B
018600
018700     PERFORM 5000-WRITE-OUTPUT THRU 5000-EXIT
018800
018900     PERFORM 6000-DISPLAY-SUMMARY THRU 6000-EXIT
019000
019100     GOBACK.
019200
019300***  STEP 1 - LOAD THE RESPONSE TEAM FILE - SAME AS ASGNA  ****
019400 1000-LOAD-TEAMS.
019500     MOVE "N" TO WS-EOF-SWITCH
019600     MOVE ZERO TO WS-TEAM-COUNT
019700     OPEN INPUT TEAMS-FILE
019800     PERFORM 1010-READ-ONE-TEAM THRU 1010-EXIT
019900         UNTIL WS-EOF-YES
020000     CLOSE TEAMS-FILE.
020100 1000-EXIT.
020200     EXIT.
020300
020400 1010-READ-ONE-TEAM.
020500     READ TEAMS-FILE
020600         AT END
020700             SET WS-EOF-YES TO TRUE
020800         NOT AT END
020900             ADD 1 TO WS-TEAM-COUNT
021000             MOVE TEAMS-FILE-REC TO WS-TEAM-ENTRY (WS-TEAM-COUNT)
021100             MOVE TF-UNITS-AVAILABLE TO
021200                 TM-REMAINING-UNITS (WS-TEAM-COUNT)
021300             PERFORM 1100-PARSE-CRIME-TYPES THRU 1100-EXIT
021400     END-READ.
021500 1010-EXIT.
021600     EXIT.
021700
021800 1100-PARSE-CRIME-TYPES.
021900     MOVE TM-CRIME-TYPES (WS-TEAM-COUNT) TO WS-CRIME-TYPES-FLAT
022000     PERFORM 1105-CLEAR-ONE-TYPE-SLOT THRU 1105-EXIT
022100         VARYING WS-TYPE-IDX FROM 1 BY 1 UNTIL WS-TYPE-IDX > 6
022200     MOVE ZERO TO WS-TYPE-IDX
022300     UNSTRING WS-CRIME-TYPES-FLAT DELIMITED BY ";"
022400         INTO TM-CRIME-TYPE-LIST (WS-TEAM-COUNT, 1)
022500              TM-CRIME-TYPE-LIST (WS-TEAM-COUNT, 2)
022600              TM-CRIME-TYPE-LIST (WS-TEAM-COUNT, 3)
022700              TM-CRIME-TYPE-LIST (WS-TEAM-COUNT, 4)
022800              TM-CRIME-TYPE-LIST (WS-TEAM-COUNT, 5)
022900              TM-CRIME-TYPE-LIST (WS-TEAM-COUNT, 6)
023000         TALLYING WS-TYPE-IDX
023100     END-UNSTRING
023200     MOVE WS-TYPE-IDX TO TM-TYPE-COUNT (WS-TEAM-COUNT).
023300 1100-EXIT.
023400     EXIT.
023500
023600 1105-CLEAR-ONE-TYPE-SLOT.
023700     MOVE SPACES TO TM-CRIME-TYPE-LIST (WS-TEAM-COUNT, WS-TYPE-IDX).
023800 1105-EXIT.
023900     EXIT.
024000
024100***  STEP 2 - LOAD AND FILTER THE INCIDENT FILE - SAME  *******
024200***  AS ASGNA.                                                *
024300 2000-LOAD-AND-FILTER-INCIDENTS.
024400     MOVE "N" TO WS-EOF-SWITCH
024500     MOVE ZERO TO WS-INCIDENT-COUNT
024600     OPEN INPUT INCIDENTS-FILE
024700     PERFORM 2010-READ-ONE-INCIDENT THRU 2010-EXIT
024800         UNTIL WS-EOF-YES
024900     CLOSE INCIDENTS-FILE.
025000 2000-EXIT.
025100     EXIT.
025200
025300 2010-READ-ONE-INCIDENT.
025400     READ INCIDENTS-FILE
025500         AT END
025600             SET WS-EOF-YES TO TRUE
025700         NOT AT END
025800             IF IF-STATUS = "open" OR IF-STATUS = "in_progress"
025900                 ADD 1 TO WS-INCIDENT-COUNT
026000                 MOVE INCIDENTS-FILE-REC TO
026100                     WS-INCIDENT-ENTRY (WS-INCIDENT-COUNT)
026200                 MOVE SPACES TO
026300                     IN-ASSIGNED-TEAM (WS-INCIDENT-COUNT)
026400                 MOVE SPACES TO
026500                     IN-BEST-TEAM (WS-INCIDENT-COUNT)
026600             END-IF
026700     END-READ.
026800 2010-EXIT.
026900     EXIT.
027000
027100***  STEP 3 - MULTI-RUN DRIVER, ONE PASS PER RANDOM SEED  *****
027200 3000-MULTI-RUN-DRIVER.
027300     PERFORM 3010-SEED-THIS-RUN THRU 3010-EXIT
027400
027500     PERFORM 3020-RESET-ONE-TEAM THRU 3020-EXIT
027600         VARYING WS-TEAM-IDX FROM 1 BY 1
027700             UNTIL WS-TEAM-IDX > WS-TEAM-COUNT
027800
027900     PERFORM 3030-CLEAR-ONE-ASSIGNMENT THRU 3030-EXIT
028000         VARYING WS-INCIDENT-IDX FROM 1 BY 1
028100             UNTIL WS-INCIDENT-IDX > WS-INCIDENT-COUNT
028200
028300     PERFORM 3100-BUILD-INITIAL-SOLUTION THRU 3100-EXIT
028400         VARYING WS-INCIDENT-IDX FROM 1 BY 1
028500             UNTIL WS-INCIDENT-IDX > WS-INCIDENT-COUNT
028600
028700     PERFORM 3300-SCORE-SOLUTION THRU 3300-EXIT
028800     MOVE WS-TRIAL-COST TO WS-RUN-BEST-COST
028900
029000     PERFORM 3200-REFINEMENT-ITERATION THRU 3200-EXIT
029100         VARYING WS-ITER-IDX FROM 1 BY 1
029200             UNTIL WS-ITER-IDX > REFINE-ITERS-UNIT-B
029300
029400     PERFORM 3400-CAPTURE-BEST-SOLUTION THRU 3400-EXIT.
029500 3000-EXIT.
029600     EXIT.
029700
029800 3010-SEED-THIS-RUN.
029900     DIVIDE WS-RUN-NUMBER BY 10
030000         GIVING WS-RND-QUOTIENT REMAINDER WS-OFFSET-IDX
030100     ADD 1 TO WS-OFFSET-IDX
030200     COMPUTE WS-RND-SEED =
030300         (WS-RUN-NUMBER * 104729) + WS-SEED-OFFSET (WS-OFFSET-IDX)
030400     IF WS-RND-SEED = ZERO
030500         MOVE 1 TO WS-RND-SEED
030600     END-IF.
030700 3010-EXIT.
030800     EXIT.
030900
031000 3020-RESET-ONE-TEAM.
031100     MOVE TM-UNITS-AVAILABLE (WS-TEAM-IDX) TO
031200         TM-REMAINING-UNITS (WS-TEAM-IDX).
031300 3020-EXIT.
031400     EXIT.
031500
031600 3030-CLEAR-ONE-ASSIGNMENT.
031700     MOVE SPACES TO IN-ASSIGNED-TEAM (WS-INCIDENT-IDX).
031800 3030-EXIT.
031900     EXIT.
032000
032100***  INITIAL SOLUTION - ONE RANDOM FEASIBLE TEAM PER INCIDENT *
032200***  SAME ALGORITHM AS ASGNA.                                 *
032300 3100-BUILD-INITIAL-SOLUTION.
032400     PERFORM 3110-BUILD-FEASIBLE-LIST-INITIAL THRU 3110-EXIT
032500     IF WS-FEASIBLE-COUNT = ZERO
032600         MOVE SPACES TO IN-ASSIGNED-TEAM (WS-INCIDENT-IDX)
032700     ELSE
032800         MOVE WS-FEASIBLE-COUNT TO WS-RND-RANGE-N
032900         PERFORM 9100-RANDOM-RANGE THRU 9100-EXIT
033000         MOVE WS-FEASIBLE-TEAM-IDX (WS-RND-RESULT) TO WS-PICK-IDX
033100         MOVE TM-TEAM-NAME (WS-PICK-IDX) TO
033200             IN-ASSIGNED-TEAM (WS-INCIDENT-IDX)
033300         SUBTRACT 1 FROM TM-REMAINING-UNITS (WS-PICK-IDX)
033400     END-IF.
033500 3100-EXIT.
033600     EXIT.
033700
033800 3110-BUILD-FEASIBLE-LIST-INITIAL.
033900     MOVE ZERO TO WS-FEASIBLE-COUNT
034000     MOVE IN-CRIME-TYPE (WS-INCIDENT-IDX) TO WS-CHECK-CRIME-TYPE
034100     PERFORM 3120-TEST-ONE-TEAM-INITIAL THRU 3120-EXIT
034200         VARYING WS-TEAM-IDX FROM 1 BY 1
034300             UNTIL WS-TEAM-IDX > WS-TEAM-COUNT.
034400 3110-EXIT.
034500     EXIT.
034600
034700 3120-TEST-ONE-TEAM-INITIAL.
034800     IF TM-REMAINING-UNITS (WS-TEAM-IDX) > ZERO
034900         MOVE WS-TEAM-IDX TO WS-CHECK-TEAM-IDX
035000         PERFORM 6100-TEAM-HANDLES-CRIME-TYPE THRU 6100-EXIT
035100         IF WS-HANDLES-YES
035200             ADD 1 TO WS-FEASIBLE-COUNT
035300             MOVE WS-TEAM-IDX TO
035400                 WS-FEASIBLE-TEAM-IDX (WS-FEASIBLE-COUNT)
035500         END-IF
035600     END-IF.
035700 3120-EXIT.
035800     EXIT.
035900
036000***  REFINEMENT - PICK A RANDOM INCIDENT, TRY DROPPING ITS    *
036100***  ASSIGNMENT, KEEP THE DROP ONLY IF IT STRICTLY IMPROVES   *
036200***  THE SCORE.  THIS ENGINE NEVER MOVES A CASE TO A          *
036300***  DIFFERENT TEAM, IT ONLY EVER UNASSIGNS ONE.              *
036400 3200-REFINEMENT-ITERATION.
036500     MOVE WS-INCIDENT-COUNT TO WS-RND-RANGE-N
036600     PERFORM 9100-RANDOM-RANGE THRU 9100-EXIT
036700     MOVE WS-RND-RESULT TO WS-INCIDENT-IDX
036800
036900     IF IN-ASSIGNED-TEAM (WS-INCIDENT-IDX) = SPACES
037000         CONTINUE
037100     ELSE
037200         MOVE IN-ASSIGNED-TEAM (WS-INCIDENT-IDX) TO WS-OLD-TEAM-NAME
037300         MOVE SPACES TO IN-ASSIGNED-TEAM (WS-INCIDENT-IDX)
037400         PERFORM 3300-SCORE-SOLUTION THRU 3300-EXIT
037500         IF WS-TRIAL-COST < WS-RUN-BEST-COST
037600             MOVE WS-TRIAL-COST TO WS-RUN-BEST-COST
037700         ELSE
037800             MOVE WS-OLD-TEAM-NAME TO
037900                 IN-ASSIGNED-TEAM (WS-INCIDENT-IDX)
038000         END-IF
038100     END-IF.
038200 3200-EXIT.
038300     EXIT.
038400
038500***  SIMPLIFIED EVALUATION - MISSED CASES AND OVER-ASSIGNMENT *
038600***  ONLY.  NO HIGH-POWER-LOW-SEVERITY RULE, NO LEFTOVER-UNITS*
038700***  WEIGHTING - THAT IS WHAT MAKES THIS ENGINE FAST ENOUGH   *
038800***  FOR THE SHORT WINDOW.  AN ASSIGNED-TEAM WE CANNOT FIND   *
038810***  IN THE TEAM TABLE IS TREATED AS POWER ZERO, NOT AS A     *
038820***  MISSED CASE - ONLY A BLANK ASSIGNMENT COUNTS AS MISSED.  *
038900 3300-SCORE-SOLUTION.
039000     MOVE ZERO TO WS-TRIAL-COST
039100     PERFORM 3320-SCORE-ONE-INCIDENT THRU 3320-EXIT
039200         VARYING WS-SCAN-IDX FROM 1 BY 1
039300             UNTIL WS-SCAN-IDX > WS-INCIDENT-COUNT.
039400 3300-EXIT.
039500     EXIT.
039600
039700 3320-SCORE-ONE-INCIDENT.
039800     IF IN-ASSIGNED-TEAM (WS-SCAN-IDX) = SPACES
039900         ADD MISS-CASE-PENALTY TO WS-TRIAL-COST
040000     ELSE
040100         MOVE IN-ASSIGNED-TEAM (WS-SCAN-IDX) TO WS-CHECK-TEAM-NAME
040200         PERFORM 6200-FIND-TEAM-BY-NAME THRU 6200-EXIT
040300         IF WS-FOUND-TEAM-IDX = ZERO
040400             MOVE ZERO TO WS-LOOKUP-POWER
040500         ELSE
040600             MOVE TM-POWER (WS-FOUND-TEAM-IDX) TO WS-LOOKUP-POWER
040700         END-IF
040800         IF WS-LOOKUP-POWER > IN-SEVERITY (WS-SCAN-IDX)
040900             ADD OVER-ASSIGN-PENALTY TO WS-TRIAL-COST
041000         END-IF
041100     END-IF.
041200 3320-EXIT.
041300     EXIT.
041400
041500 3400-CAPTURE-BEST-SOLUTION.
041600     IF WS-FIRST-RUN OR WS-RUN-BEST-COST < WS-OVERALL-BEST-COST
041700         MOVE WS-RUN-BEST-COST TO WS-OVERALL-BEST-COST
041800         MOVE "N" TO WS-FIRST-RUN-FLAG
041900         PERFORM 3410-COPY-ONE-BEST-ASSIGNMENT THRU 3410-EXIT
042000             VARYING WS-SCAN-IDX FROM 1 BY 1
042100                 UNTIL WS-SCAN-IDX > WS-INCIDENT-COUNT
042200     END-IF.
042300 3400-EXIT.
042400     EXIT.
042500
042600 3410-COPY-ONE-BEST-ASSIGNMENT.
042700     MOVE IN-ASSIGNED-TEAM (WS-SCAN-IDX) TO
042800         IN-BEST-TEAM (WS-SCAN-IDX).
042900 3410-EXIT.
043000     EXIT.
043100
043200***  STEP 5 - WRITE THE ASSIGNMENT FILE, INCIDENT ORDER  ******
043300 5000-WRITE-OUTPUT.
043400     MOVE ZERO TO WS-SAMPLE-COUNT
043500     OPEN OUTPUT ASSIGNMENT-FILE
043600     PERFORM 5100-WRITE-ONE-ASSIGNMENT THRU 5100-EXIT
043700         VARYING WS-INCIDENT-IDX FROM 1 BY 1
043800             UNTIL WS-INCIDENT-IDX > WS-INCIDENT-COUNT
043900     CLOSE ASSIGNMENT-FILE.
044000 5000-EXIT.
044100     EXIT.
044200
044300 5100-WRITE-ONE-ASSIGNMENT.
044400     MOVE IN-INCIDENT-ID (WS-INCIDENT-IDX) TO AS-INCIDENT-ID
044500     MOVE IN-CRIME-TYPE (WS-INCIDENT-IDX)  TO AS-CRIME-TYPE
044600     MOVE IN-SEVERITY (WS-INCIDENT-IDX)    TO AS-SEVERITY
044700     MOVE IN-STATUS (WS-INCIDENT-IDX)      TO AS-STATUS
044800     IF IN-BEST-TEAM (WS-INCIDENT-IDX) = SPACES
044900         MOVE "UNASSIGNED" TO AS-ASSIGNED-TEAM
045000     ELSE
045100         MOVE IN-BEST-TEAM (WS-INCIDENT-IDX) TO AS-ASSIGNED-TEAM
045200     END-IF
045300     WRITE ASSIGNMENT-FILE-REC FROM WS-OUTPUT-REC.
045400 5100-EXIT.
045500     EXIT.
045600
045700***  REPORT - BEST COST AND A SAMPLE OF THE FIRST RECORDS  ****
045800 6000-DISPLAY-SUMMARY.
045900     DISPLAY "ASGNB - BEST COST FOUND ACROSS ALL RUNS: "
046000         WS-OVERALL-BEST-COST
046100     DISPLAY "SAMPLE OF THE FIRST ASSIGNMENT RECORDS:"
046200     PERFORM 6010-DISPLAY-ONE-SAMPLE THRU 6010-EXIT
046300         VARYING WS-INCIDENT-IDX FROM 1 BY 1
046400             UNTIL WS-INCIDENT-IDX > WS-INCIDENT-COUNT
046500                 OR WS-INCIDENT-IDX > 10.
046600 6000-EXIT.
046700     EXIT.
046800
046900 6010-DISPLAY-ONE-SAMPLE.
047000     IF IN-BEST-TEAM (WS-INCIDENT-IDX) = SPACES
047100         DISPLAY IN-INCIDENT-ID (WS-INCIDENT-IDX) " "
047200             IN-CRIME-TYPE (WS-INCIDENT-IDX) " "
047300             IN-SEVERITY (WS-INCIDENT-IDX) " "
047400             IN-STATUS (WS-INCIDENT-IDX) " UNASSIGNED"
047500     ELSE
047600         DISPLAY IN-INCIDENT-ID (WS-INCIDENT-IDX) " "
047700             IN-CRIME-TYPE (WS-INCIDENT-IDX) " "
047800             IN-SEVERITY (WS-INCIDENT-IDX) " "
047900             IN-STATUS (WS-INCIDENT-IDX) " "
048000             IN-BEST-TEAM (WS-INCIDENT-IDX)
048100     END-IF.
048200 6010-EXIT.
048300     EXIT.
048400
048500***  SHARED - DOES THIS TEAM HANDLE THIS CRIME TYPE?  *********
048600 6100-TEAM-HANDLES-CRIME-TYPE.
048700     MOVE "N" TO WS-HANDLES-FLAG
048800     PERFORM 6110-CHECK-ONE-TYPE-SLOT THRU 6110-EXIT
048900         VARYING WS-TYPE-IDX FROM 1 BY 1
049000             UNTIL WS-TYPE-IDX > TM-TYPE-COUNT (WS-CHECK-TEAM-IDX)
049100                 OR WS-HANDLES-YES.
049200 6100-EXIT.
049300     EXIT.
049400
049500 6110-CHECK-ONE-TYPE-SLOT.
049600     IF TM-CRIME-TYPE-LIST (WS-CHECK-TEAM-IDX, WS-TYPE-IDX)
049700             = WS-CHECK-CRIME-TYPE
049800         MOVE "Y" TO WS-HANDLES-FLAG
049900     END-IF.
050000 6110-EXIT.
050100     EXIT.
050200
050300***  SHARED - LOOK UP A TEAM BY NAME, ZERO IF NOT FOUND  ******
050400 6200-FIND-TEAM-BY-NAME.
050500     MOVE ZERO TO WS-FOUND-TEAM-IDX
050600     PERFORM 6210-TEST-ONE-TEAM-NAME THRU 6210-EXIT
050700         VARYING WS-TEAM-IDX FROM 1 BY 1
050800             UNTIL WS-TEAM-IDX > WS-TEAM-COUNT
050900                 OR WS-FOUND-TEAM-IDX > ZERO.
051000 6200-EXIT.
051100     EXIT.
051200
051300 6210-TEST-ONE-TEAM-NAME.
051400     IF TM-TEAM-NAME (WS-TEAM-IDX) = WS-CHECK-TEAM-NAME
051500         MOVE WS-TEAM-IDX TO WS-FOUND-TEAM-IDX
051600     END-IF.
051700 6210-EXIT.
051800     EXIT.
051900
052000***  SHARED - HAND-ROLLED RANDOM GENERATOR, NO RUNTIME CALL  **
052100 9000-RANDOM-NEXT.
052200     COMPUTE WS-RND-PRODUCT = WS-RND-SEED * RND-MULTIPLIER
052300     DIVIDE WS-RND-PRODUCT BY RND-MODULUS
052400         GIVING WS-RND-QUOTIENT REMAINDER WS-RND-SEED
052500     IF WS-RND-SEED = ZERO
052600         MOVE 1 TO WS-RND-SEED
052700     END-IF.
052800 9000-EXIT.
052900     EXIT.
053000
053100 9100-RANDOM-RANGE.
053200     PERFORM 9000-RANDOM-NEXT THRU 9000-EXIT
053300     DIVIDE WS-RND-SEED BY WS-RND-RANGE-N
053400         GIVING WS-RND-QUOTIENT REMAINDER WS-RND-RESULT
053500     ADD 1 TO WS-RND-RESULT.
053600 9100-EXIT.
053700     EXIT.
