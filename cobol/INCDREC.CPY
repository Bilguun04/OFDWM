000100****************************************************************
000200*    INCDREC.CPY  -  INCIDENT RECORD LAYOUT
000300*
000400*    ONE ENTRY PER DISPATCH INCIDENT.  IN-STATUS CARRIES THE
000500*    LIFECYCLE STATUS TEXT AS RECEIVED FROM THE CALL-TAKER
000600*    SYSTEM (OPEN, IN_PROGRESS, CLOSED, ...) IN LOWER CASE.
000700*    COPY THIS MEMBER UNDER AN 01 (FOR THE FD) OR UNDER AN
000800*    OCCURS TABLE ENTRY.
000900*
001000*    89-03-11  TMZ  ORIGINAL SUPPLIER RECORD, PROGRAM PELAG.
001100*    98-02-09  TMZ  RECAST AS A SHARED COPY MEMBER FOR THE
001200*                   FIRE DEPT ASSIGNMENT REWRITE, REQ 96-0114.
001300****************************************************************
001400    07  IN-INCIDENT-ID            PIC X(10).
001500    07  IN-CRIME-TYPE             PIC X(10).
001600    07  IN-SEVERITY               PIC 9(02).
001700    07  IN-STATUS                 PIC X(12).
001800    07  FILLER                    PIC X(16).
